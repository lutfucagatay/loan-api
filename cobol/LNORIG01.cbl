000100******************************************************************
000110*                                                                *
000120*   L N O R I G 0 1                                              *
000130*   LOAN ORIGINATION BATCH                                       *
000140*                                                                *
000150*   READS ONE ORIGINATION REQUEST PER LOAN-REQUEST-FILE RECORD,  *
000160*   VALIDATES TERM/RATE/CUSTOMER, COMPUTES THE TOTAL REPAYABLE   *
000170*   AMOUNT AND THE EQUAL-INSTALLMENT SCHEDULE, WRITES THE NEW    *
000180*   LOAN AND ITS INSTALLMENTS, AND UPDATES THE CUSTOMER'S USED   *
000190*   CREDIT BALANCE.  ONE REQUEST IN, ONE LOAN OUT - NO CONTROL   *
000200*   TOTALS ARE KEPT BY THIS STEP.                                *
000210*                                                                *
000220******************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.     LNORIG01.
000250 AUTHOR.         R. KOVACS.
000260 INSTALLATION.   EAGLE RIVER SAVINGS AND LOAN - DP DIVISION.
000270 DATE-WRITTEN.   10/15/84.
000280 DATE-COMPILED.
000290 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL DP USE ONLY.
000300******************************************************************
000310*                        C H A N G E   L O G                    *
000320*----------------------------------------------------------------*
000330* DATE     BY   DESCRIPTION                              REQUEST *
000340*----------------------------------------------------------------*
000350* 841015   RAK  INITIAL RELEASE - LOAN ORIGINATION BATCH IR-1042 *
000360* 850212   RAK  ADDED CREDIT LIMIT CHECK PER AUDIT FINDING       *
000370*               FROM 1Q85 CONTROLS REVIEW                IR-1077*
000380* 860130   DLB  FIXED INSTALLMENT ROUNDING ON 9-MO TERM   IR-1103*
000390* 870611   MJT  RENAMED JOB TO MATCH NEW PAYMENT-APPL JOB IR-1178*
000400*               LNORIG01/LNPAY01 NAMING STANDARD                *
000410* 881004   MJT  ADDED 24-MONTH TERM PER CREDIT CMTE MEMO         *
000420*               88-204                                   IR-1210*
000430* 900305   WOB  WIDENED RATE BAND TO 10-50 PCT PER MEMO          *
000440*               90-055                                   IR-1266*
000450* 930817   WOB  CORRECTED DUE-DATE ROLLOVER AT YEAR END   IR-1340*
000460* 970122   DLB  ADDED FILE STATUS CHECKS PER DP STD 12    IR-1402*
000470* 981103   DLB  Y2K - REPLACED 2-DIGIT ACCEPT FROM DATE          *
000480*               WITH 8-DIGIT CCYYMMDD FORM.  CENTURY IS          *
000490*               NO LONGER WINDOWED                       IR-1458*
000500* 020415   RAK  LOAN-FILE HAS NO ISAM KEY ON THIS BUILD - NEXT   *
000510*               LOAN-ID IS NOW FOUND BY A SEQUENTIAL SCAN OF     *
000520*               LOAN-FILE AT STARTUP INSTEAD OF A VSAM READ      *
000530*               HIGH-VALUES                              IR-1523*
000540******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580*    UPSI-0 LETS OPS FLAG A RERUN ON THE JOB CARD WITHOUT A
000590*    SOURCE CHANGE - NOT TESTED BY THIS PROGRAM YET, CARRIED
000600*    FORWARD FOR THE DAY OPS ASKS FOR RERUN-SKIP LOGIC.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     UPSI-0 ON STATUS IS WS-UPSI-RERUN
000640     CLASS LOAN-NUMERIC-CLASS IS "0" THRU "9".
000650
000660 INPUT-OUTPUT SECTION.
000670*    LOAN-FILE AND CUSTOMER-FILE WERE ISAM ON THE ORIGINAL
000680*    SYSTEM THIS JOB WAS MODELLED ON; THIS BUILD HAS NO ISAM
000690*    SUPPORT SO BOTH ARE CARRIED AS RELATIVE, KEYED BY THE
000700*    BUSINESS ID ITSELF (SEE CHANGE LOG 020415).
000710 FILE-CONTROL.
000720     SELECT LOAN-REQUEST-FILE ASSIGN TO LNREQIN
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS WS-REQ-FS.
000750
000760     SELECT CUSTOMER-FILE ASSIGN TO LNCUSTMA
000770         ORGANIZATION IS RELATIVE
000780         ACCESS MODE IS RANDOM
000790         RELATIVE KEY IS WS-CUST-RELKEY
000800         FILE STATUS IS WS-CUST-FS.
000810
000820*    ACCESS IS DYNAMIC, NOT RANDOM, SO 110-/120- CAN STILL
000830*    WALK THE FILE SEQUENTIALLY AT STARTUP BEFORE 500- STARTS
000840*    WRITING RANDOM BY SLOT.
000850     SELECT LOAN-FILE ASSIGN TO LNLOANMA
000860         ORGANIZATION IS RELATIVE
000870         ACCESS MODE IS DYNAMIC
000880         RELATIVE KEY IS WS-LOAN-RELKEY
000890         FILE STATUS IS WS-LOAN-FS.
000900
000910*    LINE SEQUENTIAL - WRITTEN HERE, LOADED TO A TABLE AND
000920*    REWRITTEN WHOLE BY LNPAY01 EACH NIGHT (SEE THAT PROGRAM'S
000930*    CHANGE LOG, IR-1229).
000940     SELECT LOAN-INSTALLMENT-FILE ASSIGN TO LNINSTAL
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-INST-FS.
000970
000980 DATA DIVISION.
000990 FILE SECTION.
001000*    ONE LOAN ORIGINATION REQUEST PER INPUT RECORD - SEE LNOREQ
001010*    FOR THE LAYOUT CARD.
001020 FD  LOAN-REQUEST-FILE
001030     LABEL RECORD IS STANDARD.
001040     COPY LNOREQ.
001050
001060*    CUSTOMER-FILE IS SHARED WITH LNPAY01 - THIS PROGRAM ONLY
001070*    UPDATES CUST-USED-CREDIT-LIMIT, IT NEVER ADDS OR DELETES
001080*    A CUSTOMER RECORD.
001090 FD  CUSTOMER-FILE
001100     LABEL RECORD IS STANDARD.
001110     COPY LNCUST.
001120
001130*    LOAN-FILE HOLDS ONE RECORD PER OUTSTANDING LOAN.  THIS IS
001140*    THE ONLY PROGRAM THAT WRITES NEW LOAN RECORDS - LNPAY01
001150*    ONLY REWRITES THE PAID-FLAG WHEN A LOAN IS SATISFIED.
001160 FD  LOAN-FILE
001170     LABEL RECORD IS STANDARD.
001180     COPY LNLOAN.
001190
001200*    ONE RECORD PER SCHEDULED INSTALLMENT, APPENDED HERE BY
001210*    THIS PROGRAM AND LATER REWRITTEN WHOLESALE BY LNPAY01
001220*    AS PAYMENTS ARE APPLIED.
001230 FD  LOAN-INSTALLMENT-FILE
001240     LABEL RECORD IS STANDARD.
001250     COPY LNINST.
001260
001270 WORKING-STORAGE SECTION.
001280*    SHOP-WIDE LOAN SERVICING CONSTANTS - SEE LNPARM.CPY FOR
001290*    THE CREDIT COMMITTEE MEMO NUMBERS BEHIND EACH VALUE.
001300     COPY LNPARM.
001310
001320 01  WS-FILE-STATUS-GROUP.
001330     05  WS-REQ-FS              PIC X(02).
001340     05  WS-CUST-FS             PIC X(02).
001350     05  WS-LOAN-FS             PIC X(02).
001360     05  WS-INST-FS             PIC X(02).
001370
001380*    NEXT LOAN-ID TO ASSIGN, SET ONCE AT STARTUP BY 110- AND
001390*    BUMPED AFTER EVERY WRITE IN 500- FOR THE REST OF THE RUN.
001400 77  WS-CUST-RELKEY             PIC 9(09)      COMP.
001410 77  WS-LOAN-RELKEY             PIC 9(09)      COMP.
001420 77  WS-NEXT-LOAN-ID            PIC 9(09)      COMP.
001430 77  WS-EOF-REQ-SW              PIC X          VALUE "N".
001440     88  END-OF-REQUESTS                       VALUE "Y".
001450 77  WS-VALID-SW                PIC X          VALUE "Y".
001460     88  REQUEST-VALID                         VALUE "Y".
001470     88  REQUEST-INVALID                       VALUE "N".
001480 77  WS-CUOTA-FOUND-SW          PIC X          VALUE "N".
001490     88  CUOTA-FOUND                           VALUE "Y".
001500 77  WS-CUOTA-IDX               PIC 9(02)      COMP.
001510 77  WS-INST-IDX                PIC 9(02)      COMP.
001520 77  WS-UPSI-RERUN              PIC X          VALUE "N".
001530
001540*    RUN DATE, CCYYMMDD SINCE THE Y2K FIX (CHANGE LOG 981103).
001550*    REDEFINED BELOW SO 610- CAN GET AT THE MONTH WITHOUT A
001560*    DIVIDE.
001570 01  WS-RUN-DATE                PIC 9(08).
001580 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001590     05  WS-RUN-CCYY            PIC 9(04).
001600     05  WS-RUN-MM              PIC 9(02).
001610     05  WS-RUN-DD              PIC 9(02).
001620
001630*    RUNNING DUE-DATE COMPONENTS WHILE 600- WALKS THE
001640*    INSTALLMENT SCHEDULE.
001650 77  WS-DUE-CCYY                PIC 9(04)      COMP.
001660 77  WS-DUE-MM                  PIC 9(02)      COMP.
001670 77  WS-DUE-DD                  PIC 9(02)      COMP.
001680
001690 PROCEDURE DIVISION.
001700 MAIN-PROCEDURE.
001710     PERFORM 100-INICIALIZAR THRU 100-EXIT.
001720     PERFORM 200-LEER-SOLICITUD THRU 200-EXIT.
001730     PERFORM 900-PROCESAR-SOLICITUD THRU 900-EXIT
001740         UNTIL END-OF-REQUESTS.
001750     PERFORM 800-FINALIZAR THRU 800-EXIT.
001760     STOP RUN.
001770
001780******************************************************************
001790*  100-  INITIALIZATION - OPEN FILES, GET RUN DATE, FIND THE     *
001800*        NEXT AVAILABLE LOAN-ID SINCE LOAN-FILE IS RELATIVE      *
001810*        AND CARRIES NO KEY OF ITS OWN TO READ HIGH-VALUES ON    *
001820*        (SEE CHANGE LOG 020415).                                *
001830******************************************************************
001840 100-INICIALIZAR.
001850     OPEN INPUT  LOAN-REQUEST-FILE.
001860     OPEN I-O    CUSTOMER-FILE.
001870     OPEN I-O    LOAN-FILE.
001880     OPEN EXTEND LOAN-INSTALLMENT-FILE.
001890     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001900     PERFORM 110-HALLAR-ULTIMO-PRESTAMO THRU 110-EXIT.
001910 100-EXIT.
001920     EXIT.
001930
001940*    110-  SCAN FORWARD TO END OF FILE, KEEPING THE HIGHEST
001950*    LOAN-ID SEEN, THEN ADD 1.  ACCESS MODE IS DYNAMIC ON THE
001960*    SELECT SO THIS SEQUENTIAL PASS AND THE RANDOM WRITE IN
001970*    500- CAN BOTH RUN AGAINST THE SAME FILE IN ONE STEP.
001980 110-HALLAR-ULTIMO-PRESTAMO.
001990     MOVE ZERO TO WS-NEXT-LOAN-ID.
002000     PERFORM 120-LEER-PRESTAMO-SEC THRU 120-EXIT
002010         UNTIL WS-LOAN-FS = "10".
002020     ADD 1 TO WS-NEXT-LOAN-ID.
002030 110-EXIT.
002040     EXIT.
002050
002060*    120-  ONE RECORD OF THE STARTUP SCAN.  AN EMPTY LOAN-FILE
002070*    (FIRST RUN EVER) LEAVES WS-NEXT-LOAN-ID AT ZERO, WHICH
002080*    110- THEN BUMPS TO 1 - THAT IS INTENTIONAL, NOT A BUG.
002090 120-LEER-PRESTAMO-SEC.
002100     READ LOAN-FILE NEXT RECORD
002110         AT END
002120             MOVE "10" TO WS-LOAN-FS.
002130     IF WS-LOAN-FS NOT = "10"
002140         MOVE LOAN-ID TO WS-NEXT-LOAN-ID.
002150 120-EXIT.
002160     EXIT.
002170
002180*    200-  ONE ORIGINATION REQUEST.  NO VALIDATION HERE - THAT
002190*    IS ALL DONE DOWNSTREAM IN 300- SO THIS PARAGRAPH STAYS A
002200*    PLAIN READ, THE SAME SHAPE AS EVERY OTHER READ PARAGRAPH
002210*    IN THE SHOP'S BATCH PROGRAMS.
002220 200-LEER-SOLICITUD.
002230     READ LOAN-REQUEST-FILE
002240         AT END
002250             MOVE "Y" TO WS-EOF-REQ-SW.
002260 200-EXIT.
002270     EXIT.
002280
002290******************************************************************
002300*  900-  ONE FULL UNIT OF WORK FOR ONE LOAN-REQUEST RECORD.      *
002310******************************************************************
002320 900-PROCESAR-SOLICITUD.
002330     MOVE "Y" TO WS-VALID-SW.
002340     PERFORM 300-VALIDAR-SOLICITUD THRU 300-EXIT.
002350     IF REQUEST-VALID
002360         PERFORM 400-CALCULAR-MONTO-PRESTAMO THRU 400-EXIT
002370         PERFORM 410-VALIDAR-LIMITE-CREDITO THRU 410-EXIT
002380     END-IF.
002390     IF REQUEST-VALID
002400         PERFORM 500-GRABAR-PRESTAMO THRU 500-EXIT
002410         PERFORM 600-GENERAR-CUOTAS THRU 600-EXIT
002420         PERFORM 700-ACTUALIZAR-CLIENTE THRU 700-EXIT
002430     ELSE
002440         DISPLAY "LNORIG01 - SOLICITUD RECHAZADA, CLIENTE "
002450                 REQ-CUST-ID
002460     END-IF.
002470     PERFORM 200-LEER-SOLICITUD THRU 200-EXIT.
002480 900-EXIT.
002490     EXIT.
002500
002510******************************************************************
002520*  300-  VALIDATION - TERM IN ALLOWED SET, RATE IN BAND,         *
002530*        CUSTOMER ON FILE.  GO TO 300-EXIT SKIPS THE REMAINING   *
002540*        CHECKS ONCE ONE HAS ALREADY FAILED.                     *
002550******************************************************************
002560 300-VALIDAR-SOLICITUD.
002570     PERFORM 310-VALIDAR-CUOTAS THRU 310-EXIT.
002580     IF REQUEST-INVALID
002590         GO TO 300-EXIT.
002600     PERFORM 320-VALIDAR-TASA THRU 320-EXIT.
002610     IF REQUEST-INVALID
002620         GO TO 300-EXIT.
002630     PERFORM 330-VALIDAR-CLIENTE THRU 330-EXIT.
002640 300-EXIT.
002650     EXIT.
002660
002670*    310-  THE TERM MUST BE ONE OF THE FOUR VALUES CREDIT CMTE
002680*    MEMO 84-119 PUT ON THE BOOKS (SEE LNPARM.CPY) - A TABLE
002690*    SEARCH RATHER THAN A RANGE TEST SINCE THE ALLOWED TERMS
002700*    ARE NOT EVENLY SPACED (6/9/12/24).
002710 310-VALIDAR-CUOTAS.
002720     MOVE "N" TO WS-CUOTA-FOUND-SW.
002730     PERFORM 311-BUSCAR-CUOTA THRU 311-EXIT
002740         VARYING WS-CUOTA-IDX FROM 1 BY 1
002750         UNTIL WS-CUOTA-IDX > PARM-NUM-CUOTAS-PERM
002760            OR CUOTA-FOUND.
002770     IF CUOTA-FOUND
002780         MOVE "Y" TO WS-VALID-SW
002790     ELSE
002800         MOVE "N" TO WS-VALID-SW
002810         DISPLAY "LNORIG01 - PLAZO NO PERMITIDO "
002820                 REQ-INSTALLMENTS
002830     END-IF.
002840 310-EXIT.
002850     EXIT.
002860
002870*    311-  ONE ENTRY OF THE ALLOWED-TERMS TABLE.
002880 311-BUSCAR-CUOTA.
002890     IF REQ-INSTALLMENTS = PARM-CUOTA-PERM (WS-CUOTA-IDX)
002900         MOVE "Y" TO WS-CUOTA-FOUND-SW.
002910 311-EXIT.
002920     EXIT.
002930
002940*    320-  RATE BAND WIDENED TO 10-50 PCT PER MEMO 90-055
002950*    (CHANGE LOG 900305) - IT WAS 10-30 PCT ON THE ORIGINAL
002960*    84-119 MEMO.
002970 320-VALIDAR-TASA.
002980     IF REQ-INTEREST-RATE >= PARM-TASA-MINIMA
002990        AND REQ-INTEREST-RATE <= PARM-TASA-MAXIMA
003000         MOVE "Y" TO WS-VALID-SW
003010     ELSE
003020         MOVE "N" TO WS-VALID-SW
003030         DISPLAY "LNORIG01 - TASA FUERA DE RANGO "
003040                 REQ-INTEREST-RATE
003050     END-IF.
003060 320-EXIT.
003070     EXIT.
003080
003090*    330-  CUSTOMER-FILE IS RELATIVE, SLOT = CUST-ID, SO A
003100*    MISSING CUSTOMER COMES BACK AS AN INVALID KEY RATHER
003110*    THAN A NOT-FOUND CONDITION CODE.
003120 330-VALIDAR-CLIENTE.
003130     MOVE REQ-CUST-ID TO WS-CUST-RELKEY.
003140     READ CUSTOMER-FILE
003150         INVALID KEY
003160             MOVE "N" TO WS-VALID-SW
003170             DISPLAY "LNORIG01 - CLIENTE NO EXISTE "
003180                     REQ-CUST-ID
003190         NOT INVALID KEY
003200             MOVE "Y" TO WS-VALID-SW.
003210 330-EXIT.
003220     EXIT.
003230
003240******************************************************************
003250*  400-  TOTAL REPAYABLE AMOUNT = PRINCIPAL * (1 + RATE),        *
003260*        HALF-UP TO 2 DECIMALS.                                  *
003270******************************************************************
003280 400-CALCULAR-MONTO-PRESTAMO.
003290     COMPUTE LOAN-AMOUNT ROUNDED =
003300             REQ-AMOUNT * (1 + REQ-INTEREST-RATE).
003310 400-EXIT.
003320     EXIT.
003330
003340*    410-  ADDED PER AUDIT FINDING FROM THE 1Q85 CONTROLS
003350*    REVIEW (CHANGE LOG 850212) - THE ORIGINAL RELEASE HAD NO
003360*    CHECK AGAINST THE CUSTOMER'S CREDIT LIMIT AT ALL.
003370 410-VALIDAR-LIMITE-CREDITO.
003380     IF CUST-USED-CREDIT-LIMIT + LOAN-AMOUNT > CUST-CREDIT-LIMIT
003390         MOVE "N" TO WS-VALID-SW
003400         DISPLAY "LNORIG01 - LIMITE DE CREDITO EXCEDIDO "
003410                 REQ-CUST-ID
003420     ELSE
003430         MOVE "Y" TO WS-VALID-SW.
003440 410-EXIT.
003450     EXIT.
003460
003470*    500-  LOAN-ID IS ASSIGNED HERE, NOT BY THE REQUEST - THE
003480*    SLOT NUMBER ON A RELATIVE FILE HAS TO BE KNOWN BEFORE THE
003490*    WRITE, SO WS-NEXT-LOAN-ID FROM 110- IS THE KEY.  BUMPED
003500*    AFTER THE WRITE SO THE NEXT REQUEST IN THIS SAME RUN GETS
003510*    THE NEXT SLOT WITHOUT RE-SCANNING THE FILE.
003520 500-GRABAR-PRESTAMO.
003530     MOVE WS-NEXT-LOAN-ID TO LOAN-ID.
003540     MOVE REQ-CUST-ID     TO LOAN-CUST-ID.
003550     MOVE REQ-INSTALLMENTS TO LOAN-NUM-INSTALLMENTS.
003560     MOVE WS-RUN-DATE     TO LOAN-CREATE-DATE.
003570     MOVE "N"             TO LOAN-IS-PAID.
003580     MOVE WS-NEXT-LOAN-ID TO WS-LOAN-RELKEY.
003590     WRITE LOAN-RECORD
003600         INVALID KEY
003610             DISPLAY "LNORIG01 - ERROR ESCRIBIENDO PRESTAMO "
003620                     WS-NEXT-LOAN-ID.
003630     ADD 1 TO WS-NEXT-LOAN-ID.
003640 500-EXIT.
003650     EXIT.
003660
003670******************************************************************
003680*  600-  EQUAL-INSTALLMENT SCHEDULE.  FIRST DUE DATE IS THE      *
003690*        1ST OF THE MONTH AFTER THE RUN DATE; EACH FOLLOWING     *
003700*        INSTALLMENT ADVANCES ONE CALENDAR MONTH.                *
003710******************************************************************
003720 600-GENERAR-CUOTAS.
003730     COMPUTE INST-AMOUNT ROUNDED =
003740             LOAN-AMOUNT / LOAN-NUM-INSTALLMENTS.
003750     PERFORM 610-CALCULAR-FECHA-VENCTO THRU 610-EXIT.
003760     PERFORM 620-ESCRIBIR-CUOTA THRU 620-EXIT
003770         VARYING WS-INST-IDX FROM 1 BY 1
003780         UNTIL WS-INST-IDX > LOAN-NUM-INSTALLMENTS.
003790 600-EXIT.
003800     EXIT.
003810
003820*    610-  FIRST DUE DATE.  930817 FIX (SEE CHANGE LOG) - A
003830*    DECEMBER RUN DATE WAS ROLLING THE DUE MONTH TO 13 INSTEAD
003840*    OF WRAPPING TO JANUARY OF THE NEXT YEAR.
003850 610-CALCULAR-FECHA-VENCTO.
003860     MOVE WS-RUN-CCYY TO WS-DUE-CCYY.
003870     MOVE WS-RUN-MM   TO WS-DUE-MM.
003880     ADD 1 TO WS-DUE-MM.
003890     IF WS-DUE-MM > 12
003900         MOVE 1 TO WS-DUE-MM
003910         ADD 1 TO WS-DUE-CCYY.
003920     MOVE 1 TO WS-DUE-DD.
003930 610-EXIT.
003940     EXIT.
003950
003960*    620-  ONE INSTALLMENT ROW.  INST-ID IS A DERIVED KEY
003970*    (LOAN-ID TIMES 100 PLUS THE INSTALLMENT NUMBER) SO THIS
003980*    STEP NEEDS NO SEPARATE SEQUENCE-NUMBER CONTROL RECORD -
003990*    UP TO 99 INSTALLMENTS PER LOAN, WELL PAST THE 24-MONTH
004000*    CEILING PER MEMO 88-204.
004010 620-ESCRIBIR-CUOTA.
004020     IF WS-INST-IDX > 1
004030         PERFORM 630-AVANZAR-MES THRU 630-EXIT.
004040     COMPUTE INST-ID = (LOAN-ID * 100) + WS-INST-IDX.
004050     MOVE LOAN-ID       TO INST-LOAN-ID.
004060     MOVE WS-DUE-CCYY   TO INST-DUE-CCYY.
004070     MOVE WS-DUE-MM     TO INST-DUE-MM.
004080     MOVE WS-DUE-DD     TO INST-DUE-DD.
004090     MOVE ZERO          TO INST-PAID-AMOUNT.
004100     MOVE ZERO          TO INST-PAYMENT-DATE.
004110     MOVE "N"           TO INST-IS-PAID.
004120     WRITE INST-RECORD.
004130 620-EXIT.
004140     EXIT.
004150
004160*    630-  ADVANCE ONE CALENDAR MONTH FOR THE NEXT INSTALLMENT.
004170*    SAME ROLLOVER LOGIC AS 610- SO DECEMBER ALSO WRAPS HERE.
004180 630-AVANZAR-MES.
004190     ADD 1 TO WS-DUE-MM.
004200     IF WS-DUE-MM > 12
004210         MOVE 1 TO WS-DUE-MM
004220         ADD 1 TO WS-DUE-CCYY.
004230 630-EXIT.
004240     EXIT.
004250
004260*    700-  THE FULL LOAN AMOUNT IS ADDED TO USED CREDIT AT
004270*    ORIGINATION, NOT AMORTIZED AS INSTALLMENTS ARE PAID -
004280*    LNPAY01 RELEASES IT IN ONE SHOT ONLY WHEN THE LAST
004290*    INSTALLMENT CLEARS.
004300 700-ACTUALIZAR-CLIENTE.
004310     ADD LOAN-AMOUNT TO CUST-USED-CREDIT-LIMIT.
004320     REWRITE CUST-RECORD
004330         INVALID KEY
004340             DISPLAY "LNORIG01 - ERROR ACTUALIZANDO CLIENTE "
004350                     REQ-CUST-ID.
004360 700-EXIT.
004370     EXIT.
004380
004390*    800-  CLOSE DOWN.  LOAN-INSTALLMENT-FILE WAS OPENED EXTEND
004400*    IN 100- SO THIS RUN'S NEW CUOTAS JOIN WHATEVER LNPAY01
004410*    LEFT BEHIND FROM THE LAST PAYMENT RUN.
004420 800-FINALIZAR.
004430     CLOSE LOAN-REQUEST-FILE.
004440     CLOSE CUSTOMER-FILE.
004450     CLOSE LOAN-FILE.
004460     CLOSE LOAN-INSTALLMENT-FILE.
004470     DISPLAY "LNORIG01 - FIN DEL PROCESO DE ORIGINACION".
004480 800-EXIT.
004490     EXIT.
