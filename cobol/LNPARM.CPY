000100******************************************************************
000110*                                                                *
000120*  L N P A R M  --  LOAN SERVICING PARAMETER AREA                *
000130*                                                                *
000140*  HOLDS THE SHOP-CONFIGURED CONSTANTS FOR THE INSTALLMENT LOAN  *
000150*  SUBSYSTEM THAT THE LIVE SYSTEM CARRIES IN A PROPERTIES FILE.  *
000160*  THIS BUILD HAS NO EQUIVALENT, SO THE VALUES ARE FROZEN HERE   *
000170*  AND MAINTAINED BY SOURCE CHANGE UNTIL OPS GETS A PARM CARD    *
000180*  READER ON THIS STREAM.                                       *
000190*                                                                *
000200*  ORIGINAL .......... R.KOVACS      841015          IR-1042    *
000210*  ALLOWED TERMS 6/9/12/24 PER CREDIT COMMITTEE MEMO 84-119      *
000220*  RATE BAND 10 PCT-50 PCT PER CREDIT COMMITTEE MEMO 84-119      *
000230*  ADJ .01.........REVD PMT WINDOW TO 3 MO  M.TANAKA   870611    *
000240*                                                                *
000250******************************************************************
000260 01  PARM-CUOTAS-TABLA-LIT.
000270     05  FILLER                 PIC 9(02) VALUE 06.
000280     05  FILLER                 PIC 9(02) VALUE 09.
000290     05  FILLER                 PIC 9(02) VALUE 12.
000300     05  FILLER                 PIC 9(02) VALUE 24.
000310 01  PARM-CUOTAS-TABLA REDEFINES PARM-CUOTAS-TABLA-LIT.
000320     05  PARM-CUOTA-PERM OCCURS 4 TIMES
000330                 PIC 9(02).
000340 01  PARM-AREA.
000350     05  PARM-NUM-CUOTAS-PERM   PIC 9(02)     VALUE 4.
000360     05  PARM-TASA-MINIMA       PIC 9V9(04)    VALUE 0.1000.
000370     05  PARM-TASA-MAXIMA       PIC 9V9(04)    VALUE 0.5000.
000380     05  PARM-TASA-AJUSTE-DIA   PIC 9V9(04)    VALUE 0.0010.
000390     05  PARM-VENTANA-MESES     PIC 9(02)     VALUE 3.
000400     05  FILLER                 PIC X(20)     VALUE SPACES.
