000100******************************************************************
000110*  L N P R E S  --  PAYMENT RESULT (OUTPUT)                      *
000120*  SEQUENTIAL - ONE RECORD PER PAYMENT PROCESSED                 *
000130*  ORIGINAL .......... M.TANAKA      870611          IR-1178    *
000140******************************************************************
000150 01  LNPRES-RECORD.
000160     05  RES-LOAN-ID            PIC 9(09).
000170     05  RES-PAID-INSTALLMENTS  PIC 9(02).
000180     05  RES-TOTAL-PAID         PIC S9(13)V9(02) COMP-3.
000190     05  RES-REMAINING-FUNDS    PIC S9(13)V9(02) COMP-3.
000200     05  RES-IS-LOAN-PAID       PIC X(01).
000210         88  RES-LOAN-PAID-YES      VALUE "Y".
000220         88  RES-LOAN-PAID-NO       VALUE "N".
000230     05  FILLER                 PIC X(10).
