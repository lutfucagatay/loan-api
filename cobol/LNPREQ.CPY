000100******************************************************************
000110*  L N P R E Q  --  PAYMENT REQUEST (INPUT TRANSACTION)         *
000120*  SEQUENTIAL - ONE RECORD PER CASH PAYMENT RECEIVED             *
000130*  ORIGINAL .......... M.TANAKA      870611          IR-1178    *
000140******************************************************************
000150 01  LNPREQ-RECORD.
000160     05  PAY-LOAN-ID            PIC 9(09).
000170     05  PAY-AMOUNT             PIC S9(13)V9(02) COMP-3.
000180     05  PAY-DATE               PIC 9(08).
000190     05  FILLER                 PIC X(10).
