000100******************************************************************
000110*  L N I N S T  --  LOAN INSTALLMENT RECORD                     *
000120*  LINE SEQUENTIAL - SORTED LOAN-ID/INST-DUE-DATE BY PRIOR STEP *
000130*  ORIGINAL .......... R.KOVACS      841015          IR-1042    *
000140*  ADD DUE/PMT DATE REDEFINES FOR AGING WORK   M.TANAKA 880204  *
000150******************************************************************
000160 01  INST-RECORD.
000170     05  INST-ID                PIC 9(09).
000180     05  INST-LOAN-ID           PIC 9(09).
000190     05  INST-AMOUNT            PIC S9(13)V9(02) COMP-3.
000200     05  INST-PAID-AMOUNT       PIC S9(13)V9(02) COMP-3.
000210     05  INST-DUE-DATE          PIC 9(08).
000220     05  INST-PAYMENT-DATE      PIC 9(08).
000230     05  INST-IS-PAID           PIC X(01).
000240         88  INST-PAID-YES          VALUE "Y".
000250         88  INST-PAID-NO           VALUE "N".
000260     05  FILLER                 PIC X(10).
000270 01  INST-DUE-DATE-R REDEFINES INST-RECORD.
000280     05  FILLER                 PIC X(34).
000290     05  INST-DUE-CCYY          PIC 9(04).
000300     05  INST-DUE-MM            PIC 9(02).
000310     05  INST-DUE-DD            PIC 9(02).
000320     05  FILLER                 PIC X(19).
000330 01  INST-PAY-DATE-R REDEFINES INST-RECORD.
000340     05  FILLER                 PIC X(42).
000350     05  INST-PAYDT-CCYY        PIC 9(04).
000360     05  INST-PAYDT-MM          PIC 9(02).
000370     05  INST-PAYDT-DD          PIC 9(02).
000380     05  FILLER                 PIC X(11).
