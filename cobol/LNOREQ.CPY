000100******************************************************************
000110*  L N O R E Q  --  LOAN ORIGINATION REQUEST (INPUT TRANSACTION)*
000120*  SEQUENTIAL - ONE RECORD PER ORIGINATION REQUEST               *
000130*  ORIGINAL .......... R.KOVACS      841015          IR-1042    *
000140******************************************************************
000150 01  LNOREQ-RECORD.
000160     05  REQ-CUST-ID            PIC 9(09).
000170     05  REQ-AMOUNT             PIC S9(13)V9(02) COMP-3.
000180     05  REQ-INTEREST-RATE      PIC S9(01)V9(04) COMP-3.
000190     05  REQ-INSTALLMENTS       PIC 9(02).
000200     05  FILLER                 PIC X(10).
