000100******************************************************************
000110*                                                                *
000120*   L N P A Y 0 1                                                *
000130*   LOAN PAYMENT APPLICATION BATCH                               *
000140*                                                                *
000150*   APPLIES ONE DAY'S CASH RECEIPTS AGAINST OPEN INSTALLMENTS,   *
000160*   OLDEST DUE DATE FIRST, WITH THE EARLY/LATE TIMING ADJUSTMENT *
000170*   PER REQUEST.  WRITES ONE RESULT RECORD PER PAYMENT AND       *
000180*   REPORTS THE DAY'S CONTROL TOTALS AT END OF RUN.              *
000190*                                                                *
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.     LNPAY01.
000230 AUTHOR.         M. TANAKA.
000240 INSTALLATION.   EAGLE RIVER SAVINGS AND LOAN - DP DIVISION.
000250 DATE-WRITTEN.   02/18/85.
000260 DATE-COMPILED.
000270 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL DP USE ONLY.
000280******************************************************************
000290*                        C H A N G E   L O G                    *
000300*----------------------------------------------------------------*
000310* DATE     BY   DESCRIPTION                              REQUEST *
000320*----------------------------------------------------------------*
000330* 850218   RAK  INITIAL RELEASE - ONE PASS PER LOAN, NO          *
000340*               WINDOW FILTER, WHOLE SOCIOS-STYLE FILE    IR-1055*
000350*               RE-WRITTEN EACH NIGHT                           *
000360* 860130   DLB  ADDED EARLY/LATE TIMING ADJUSTMENT ON THE        *
000370*               INSTALLMENT AMOUNT                        IR-1104*
000380* 870611   MJT  REVISED PAYMENT WINDOW TO 3 CALENDAR MONTHS      *
000390*               LOOK-AHEAD PER CREDIT CMTE MEMO 87-041,          *
000400*               RENAMED JOB LNPAY01                       IR-1178*
000410* 890226   MJT  SWITCHED INSTALLMENT MASTER TO LOAD-INTO-        *
000420*               TABLE SINCE THE SEQUENTIAL FILE CANNOT BE        *
000430*               POSITIONED BY KEY ON THIS BUILD           IR-1229*
000440* 911014   WOB  FIXED LOOP SO A SHORTFALL ON THE HEAD-OF-        *
000450*               QUEUE INSTALLMENT NO LONGER RETRIES AGAINST      *
000460*               A LATER ONE (PER AUDIT FINDING 91-17)     IR-1298*
000470* 960509   DLB  EXPANDED INSTALLMENT TABLE TO 3000 ENTRIES       *
000480*               FOR YEAR-END VOLUME                       IR-1385*
000490* 981117   DLB  Y2K - REMOVED 2-DIGIT YEAR WINDOWING FROM        *
000500*               THE JULIAN DAY ROUTINE.  DATES ARE CARRIED       *
000510*               CCYYMMDD THROUGHOUT                       IR-1459*
000520* 030822   RAK  LOAN-FILE AND CUSTOMER-FILE HAVE NO ISAM KEY     *
000530*               ON THIS BUILD - LOOKUPS ARE NOW RELATIVE         *
000540*               RANDOM READS BY ID                        IR-1524*
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 ON STATUS IS WS-UPSI-RERUN
000620     CLASS LOAN-NUMERIC-CLASS IS "0" THRU "9".
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT PAYMENT-REQUEST-FILE ASSIGN TO LNPAYIN
000670         ORGANIZATION IS SEQUENTIAL
000680         FILE STATUS IS WS-PREQ-FS.
000690
000700     SELECT PAYMENT-RESULT-FILE ASSIGN TO LNPAYOUT
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-PRES-FS.
000730
000740     SELECT CUSTOMER-FILE ASSIGN TO LNCUSTMA
000750         ORGANIZATION IS RELATIVE
000760         ACCESS MODE IS RANDOM
000770         RELATIVE KEY IS WS-CUST-RELKEY
000780         FILE STATUS IS WS-CUST-FS.
000790
000800     SELECT LOAN-FILE ASSIGN TO LNLOANMA
000810         ORGANIZATION IS RELATIVE
000820         ACCESS MODE IS RANDOM
000830         RELATIVE KEY IS WS-LOAN-RELKEY
000840         FILE STATUS IS WS-LOAN-FS.
000850
000860*    LOAN-INSTALLMENT-FILE IS PRODUCED BY LNORIG01 AND MUST BE
000870*    IN LOAN-ID/INST-DUE-DATE ORDER BEFORE THIS STEP RUNS - A
000880*    SORT STEP AHEAD OF THIS ONE IN THE RUN OWNS THAT ORDERING,
000890*    THIS PROGRAM ONLY TRUSTS IT (SEE IR-1229).
000900     SELECT LOAN-INSTALLMENT-FILE ASSIGN TO LNINSTAL
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WS-INST-FS.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960*    ONE CASH RECEIPT PER INPUT RECORD - TELLER/LOCKBOX CAPTURE
000970*    UPSTREAM OF THIS JOB IS OUT OF SCOPE FOR LNPAY01.
000980 FD  PAYMENT-REQUEST-FILE
000990     LABEL RECORD IS STANDARD.
001000     COPY LNPREQ.
001010
001020*    ONE RESULT RECORD WRITTEN FOR EVERY PAYMENT REQUEST READ,
001030*    WHETHER OR NOT FUNDS WERE ACTUALLY APPLIED.
001040 FD  PAYMENT-RESULT-FILE
001050     LABEL RECORD IS STANDARD.
001060     COPY LNPRES.
001070
001080*    SHARED WITH LNORIG01 - THIS JOB ONLY TOUCHES
001090*    CUST-USED-CREDIT-LIMIT WHEN A LOAN BECOMES FULLY PAID.
001100 FD  CUSTOMER-FILE
001110     LABEL RECORD IS STANDARD.
001120     COPY LNCUST.
001130
001140*    SHARED WITH LNORIG01 - THIS JOB ONLY REWRITES LOAN-IS-PAID,
001150*    IT NEVER WRITES A NEW LOAN RECORD.
001160 FD  LOAN-FILE
001170     LABEL RECORD IS STANDARD.
001180     COPY LNLOAN.
001190
001200*    READ WHOLE AT STARTUP INTO WS-INST-TABLA AND RE-WRITTEN
001210*    WHOLE AT END OF RUN - SEE 150- AND 960- (IR-1229).
001220 FD  LOAN-INSTALLMENT-FILE
001230     LABEL RECORD IS STANDARD.
001240     COPY LNINST.
001250
001260 WORKING-STORAGE SECTION.
001270     COPY LNPARM.
001280
001290 01  WS-FILE-STATUS-GROUP.
001300     05  WS-PREQ-FS             PIC X(02).
001310     05  WS-PRES-FS             PIC X(02).
001320     05  WS-CUST-FS             PIC X(02).
001330     05  WS-LOAN-FS             PIC X(02).
001340     05  WS-INST-FS             PIC X(02).
001350
001360 77  WS-CUST-RELKEY             PIC 9(09)      COMP.
001370 77  WS-LOAN-RELKEY             PIC 9(09)      COMP.
001380 77  WS-UPSI-RERUN              PIC X          VALUE "N".
001390
001400 77  WS-EOF-PAY-SW              PIC X          VALUE "N".
001410     88  END-OF-PAYMENTS                       VALUE "Y".
001420 77  WS-PRESTAMO-OK-SW          PIC X          VALUE "Y".
001430     88  PRESTAMO-OK                           VALUE "Y".
001440 77  WS-TODO-PAGADO-SW          PIC X          VALUE "Y".
001450     88  TODO-PAGADO                           VALUE "Y".
001460
001470******************************************************************
001480*  INSTALLMENT MASTER, LOADED TO A TABLE AT STARTUP AND          *
001490*  RE-WRITTEN TO LOAN-INSTALLMENT-FILE AT END OF RUN (IR-1229).  *
001500******************************************************************
001510 77  WS-INST-MAX                PIC 9(05)      COMP VALUE 3000.
001520 77  WS-INST-COUNT              PIC 9(05)      COMP.
001530 77  WS-SEL-IDX                 PIC 9(05)      COMP.
001540
001550 01  WS-INST-TABLA.
001560     05  WS-INST-ENTRY OCCURS 3000 TIMES.
001570         10  TINS-ID            PIC 9(09).
001580         10  TINS-LOAN-ID       PIC 9(09).
001590         10  TINS-AMOUNT        PIC S9(13)V9(02) COMP-3.
001600         10  TINS-PAID-AMOUNT   PIC S9(13)V9(02) COMP-3.
001610         10  TINS-DUE-DATE      PIC 9(08).
001620         10  TINS-PAYMENT-DATE  PIC 9(08).
001630         10  TINS-IS-PAID       PIC X(01).
001640             88  TINS-PAID-YES      VALUE "Y".
001650             88  TINS-PAID-NO       VALUE "N".
001660
001670******************************************************************
001680*  PER-PAYMENT ACCUMULATORS AND THE RUN CONTROL TOTALS.          *
001690******************************************************************
001700 77  WS-FONDOS-RESTANTES        PIC S9(13)V9(02) COMP-3.
001710 77  WS-CUOTAS-PAGADAS          PIC 9(02)      COMP.
001720 77  WS-TOTAL-PAGADO            PIC S9(13)V9(02) COMP-3.
001730 77  WS-TOT-CUOTAS-PAGADAS      PIC 9(07)      COMP.
001740 77  WS-TOT-IMPORTE-PAGADO      PIC S9(13)V9(02) COMP-3.
001750
001760******************************************************************
001770*  EFFECTIVE-PAYMENT (TIMING ADJUSTMENT) WORK AREA.              *
001780******************************************************************
001790 77  WS-AJUSTE                  PIC S9(13)V9(02) COMP-3.
001800 77  WS-PAGO-EFECTIVO           PIC S9(13)V9(02) COMP-3.
001810 77  WS-DIAS-DIF                PIC S9(05)     COMP.
001820 77  WS-ABS-DIAS                PIC 9(05)      COMP.
001830
001840*    JULIAN DAY NUMBER WORK AREA - NO INTRINSIC FUNCTIONS ON
001850*    THIS BUILD, SO THE DAY-DIFFERENCE ROUTINE DOES ITS OWN
001860*    GREGORIAN-TO-JULIAN CONVERSION.
001870 77  WS-JUL-A                   PIC 9(02)      COMP.
001880 77  WS-JUL-Y                   PIC 9(06)      COMP.
001890 77  WS-JUL-M                   PIC 9(02)      COMP.
001900 77  WS-JULIANO-RESULT          PIC 9(08)      COMP.
001910 77  WS-JULIANO-DUE             PIC 9(08)      COMP.
001920 77  WS-JULIANO-PAY             PIC 9(08)      COMP.
001930
001940 01  WS-FECHA-CONV              PIC 9(08).
001950 01  WS-FECHA-CONV-R REDEFINES WS-FECHA-CONV.
001960     05  WS-FC-CCYY             PIC 9(04).
001970     05  WS-FC-MM               PIC 9(02).
001980     05  WS-FC-DD               PIC 9(02).
001990
002000 01  WS-PAY-DATE-WK             PIC 9(08).
002010 01  WS-PAY-DATE-WK-R REDEFINES WS-PAY-DATE-WK.
002020     05  WS-PAY-CCYY            PIC 9(04).
002030     05  WS-PAY-MM              PIC 9(02).
002040     05  WS-PAY-DD              PIC 9(02).
002050
002060 01  WS-FECHA-CORTE             PIC 9(08).
002070 01  WS-FECHA-CORTE-R REDEFINES WS-FECHA-CORTE.
002080     05  WS-CORTE-CCYY          PIC 9(04).
002090     05  WS-CORTE-MM            PIC 9(02).
002100     05  WS-CORTE-DD            PIC 9(02).
002110
002120 PROCEDURE DIVISION.
002130 MAIN-PROCEDURE.
002140     PERFORM 100-INICIALIZAR THRU 100-EXIT.
002150     PERFORM 200-LEER-SOLICITUD-PAGO THRU 200-EXIT.
002160     PERFORM 900-PROCESAR-PAGO THRU 900-EXIT
002170         UNTIL END-OF-PAYMENTS.
002180     PERFORM 950-REPORTE-TOTALES THRU 950-EXIT.
002190     PERFORM 960-REGRABAR-CUOTAS THRU 960-EXIT.
002200     PERFORM 800-FINALIZAR THRU 800-EXIT.
002210     STOP RUN.
002220
002230******************************************************************
002240*  100-  OPEN FILES AND LOAD THE INSTALLMENT MASTER INTO A       *
002250*        TABLE (IR-1229).                                        *
002260******************************************************************
002270 100-INICIALIZAR.
002280     OPEN INPUT  PAYMENT-REQUEST-FILE.
002290     OPEN OUTPUT PAYMENT-RESULT-FILE.
002300     OPEN I-O    CUSTOMER-FILE.
002310     OPEN I-O    LOAN-FILE.
002320     MOVE ZERO TO WS-TOT-CUOTAS-PAGADAS.
002330     MOVE ZERO TO WS-TOT-IMPORTE-PAGADO.
002340     PERFORM 150-CARGAR-TABLA-CUOTAS THRU 150-EXIT.
002350 100-EXIT.
002360     EXIT.
002370
002380*    150-  LOADS THE WHOLE INSTALLMENT MASTER INTO WS-INST-TABLA.
002390*    THE FILE IS LINE SEQUENTIAL ON THIS BUILD SO THERE IS NO
002400*    WAY TO POSITION IT BY LOAN-ID - THE TABLE IS THE ONLY
002410*    PRACTICAL WAY TO FIND A LOAN'S INSTALLMENTS (IR-1229).
002420 150-CARGAR-TABLA-CUOTAS.
002430     OPEN INPUT LOAN-INSTALLMENT-FILE.
002440     MOVE ZERO TO WS-INST-COUNT.
002450     PERFORM 160-LEER-CUOTA-MAESTRA THRU 160-EXIT
002460         UNTIL WS-INST-FS = "10".
002470     CLOSE LOAN-INSTALLMENT-FILE.
002480 150-EXIT.
002490     EXIT.
002500
002510*    160-  ONE RECORD OF THE INSTALLMENT MASTER, MOVED INTO
002520*    THE NEXT TABLE SLOT.  WS-INST-COUNT IS THE HIGH-WATER
002530*    MARK USED BY EVERY SUBSCRIPTED SCAN BELOW.
002540 160-LEER-CUOTA-MAESTRA.
002550     READ LOAN-INSTALLMENT-FILE
002560         AT END
002570             MOVE "10" TO WS-INST-FS.
002580     IF WS-INST-FS NOT = "10"
002590         ADD 1 TO WS-INST-COUNT
002600         MOVE INST-ID            TO TINS-ID (WS-INST-COUNT)
002610         MOVE INST-LOAN-ID       TO TINS-LOAN-ID (WS-INST-COUNT)
002620         MOVE INST-AMOUNT        TO TINS-AMOUNT (WS-INST-COUNT)
002630         MOVE INST-PAID-AMOUNT   TO
002640                 TINS-PAID-AMOUNT (WS-INST-COUNT)
002650         MOVE INST-DUE-DATE      TO TINS-DUE-DATE (WS-INST-COUNT)
002660         MOVE INST-PAYMENT-DATE  TO
002670                 TINS-PAYMENT-DATE (WS-INST-COUNT)
002680         MOVE INST-IS-PAID       TO TINS-IS-PAID (WS-INST-COUNT).
002690 160-EXIT.
002700     EXIT.
002710
002720*    200-  ONE PAYMENT REQUEST.  VALIDATION OF THE LOAN NUMBER
002730*    IS DONE BY THE RANDOM READ IN 250-, NOT HERE.
002740 200-LEER-SOLICITUD-PAGO.
002750     READ PAYMENT-REQUEST-FILE
002760         AT END
002770             MOVE "Y" TO WS-EOF-PAY-SW.
002780 200-EXIT.
002790     EXIT.
002800
002810******************************************************************
002820*  900-  ONE FULL UNIT OF WORK FOR ONE PAYMENT-REQUEST RECORD.   *
002830******************************************************************
002840 900-PROCESAR-PAGO.
002850     PERFORM 250-BUSCAR-PRESTAMO THRU 250-EXIT.
002860     IF PRESTAMO-OK
002870         PERFORM 300-APLICAR-PAGO THRU 300-EXIT
002880         PERFORM 400-VERIFICAR-PRESTAMO-PAGADO THRU 400-EXIT
002890         PERFORM 450-GRABAR-RESULTADO THRU 450-EXIT
002900         PERFORM 500-ACUMULAR-TOTALES THRU 500-EXIT
002910     END-IF.
002920     PERFORM 200-LEER-SOLICITUD-PAGO THRU 200-EXIT.
002930 900-EXIT.
002940     EXIT.
002950
002960*    250-  LOOKS UP THE LOAN BY RELATIVE KEY.  030822 - LOAN-FILE
002970*    CARRIES NO ISAM KEY ON THIS BUILD, SO PAY-LOAN-ID IS USED
002980*    DIRECTLY AS THE RELATIVE SLOT NUMBER (IR-1524).
002990 250-BUSCAR-PRESTAMO.
003000     MOVE "Y" TO WS-PRESTAMO-OK-SW.
003010     MOVE PAY-LOAN-ID TO WS-LOAN-RELKEY.
003020     READ LOAN-FILE
003030         INVALID KEY
003040             MOVE "N" TO WS-PRESTAMO-OK-SW
003050             DISPLAY "LNPAY01 - PRESTAMO NO EXISTE "
003060                     PAY-LOAN-ID.
003070 250-EXIT.
003080     EXIT.
003090
003100******************************************************************
003110*  300-  SELECT PENDING, IN-WINDOW INSTALLMENTS FOR THIS LOAN    *
003120*        IN DUE-DATE ORDER (THE TABLE IS ALREADY IN THAT ORDER) *
003130*        AND APPLY THE PAYMENT WHILE FUNDS REMAIN (IR-1298).     *
003140******************************************************************
003150 300-APLICAR-PAGO.
003160     MOVE PAY-AMOUNT TO WS-FONDOS-RESTANTES.
003170     MOVE ZERO TO WS-CUOTAS-PAGADAS.
003180     MOVE ZERO TO WS-TOTAL-PAGADO.
003190     PERFORM 310-CALCULAR-FECHA-CORTE THRU 310-EXIT.
003200     PERFORM 320-EVALUAR-CUOTA THRU 320-EXIT
003210         VARYING WS-SEL-IDX FROM 1 BY 1
003220         UNTIL WS-SEL-IDX > WS-INST-COUNT
003230            OR WS-FONDOS-RESTANTES = 0.
003240 300-EXIT.
003250     EXIT.
003260
003270 310-CALCULAR-FECHA-CORTE.
003280     MOVE PAY-DATE TO WS-PAY-DATE-WK.
003290     MOVE WS-PAY-CCYY TO WS-CORTE-CCYY.
003300     MOVE WS-PAY-MM   TO WS-CORTE-MM.
003310     ADD 3 TO WS-CORTE-MM.
003320     IF WS-CORTE-MM > 12
003330         SUBTRACT 12 FROM WS-CORTE-MM
003340         ADD 1 TO WS-CORTE-CCYY.
003350     MOVE 1 TO WS-CORTE-DD.
003360 310-EXIT.
003370     EXIT.
003380
003390 320-EVALUAR-CUOTA.
003400     IF TINS-LOAN-ID (WS-SEL-IDX) = PAY-LOAN-ID
003410        AND TINS-IS-PAID (WS-SEL-IDX) = "N"
003420        AND TINS-DUE-DATE (WS-SEL-IDX) < WS-FECHA-CORTE
003430         PERFORM 330-CALCULAR-PAGO-EFECTIVO THRU 330-EXIT
003440         PERFORM 340-APLICAR-O-DEJAR THRU 340-EXIT.
003450 320-EXIT.
003460     EXIT.
003470
003480******************************************************************
003490*  330-  EFFECTIVE-PAYMENT TIMING ADJUSTMENT.  0.1 PCT PER DAY   *
003500*        OF DIFFERENCE, DISCOUNT IF EARLY, SURCHARGE IF ON      *
003510*        TIME OR LATE (IR-1104).                                 *
003520******************************************************************
003530 330-CALCULAR-PAGO-EFECTIVO.
003540     PERFORM 331-CALCULAR-DIAS THRU 331-EXIT.
003550     IF WS-DIAS-DIF < 0
003560         COMPUTE WS-ABS-DIAS = 0 - WS-DIAS-DIF
003570     ELSE
003580         MOVE WS-DIAS-DIF TO WS-ABS-DIAS.
003590     COMPUTE WS-AJUSTE =
003600             TINS-AMOUNT (WS-SEL-IDX) * PARM-TASA-AJUSTE-DIA
003610             * WS-ABS-DIAS.
003620     IF WS-DIAS-DIF > 0
003630         COMPUTE WS-PAGO-EFECTIVO =
003640                 TINS-AMOUNT (WS-SEL-IDX) - WS-AJUSTE
003650     ELSE
003660         COMPUTE WS-PAGO-EFECTIVO =
003670                 TINS-AMOUNT (WS-SEL-IDX) + WS-AJUSTE.
003680 330-EXIT.
003690     EXIT.
003700
003710 331-CALCULAR-DIAS.
003720     MOVE TINS-DUE-DATE (WS-SEL-IDX) TO WS-FECHA-CONV.
003730     PERFORM 332-CALCULAR-JULIANO THRU 332-EXIT.
003740     MOVE WS-JULIANO-RESULT TO WS-JULIANO-DUE.
003750     MOVE PAY-DATE TO WS-FECHA-CONV.
003760     PERFORM 332-CALCULAR-JULIANO THRU 332-EXIT.
003770     MOVE WS-JULIANO-RESULT TO WS-JULIANO-PAY.
003780     COMPUTE WS-DIAS-DIF = WS-JULIANO-DUE - WS-JULIANO-PAY.
003790 331-EXIT.
003800     EXIT.
003810
003820*    332-  GREGORIAN (CCYYMMDD, IN WS-FECHA-CONV) TO JULIAN DAY
003830*    NUMBER.  SHARED BY BOTH DATES IN 331- (IR-1459).
003840 332-CALCULAR-JULIANO.
003850     COMPUTE WS-JUL-A = (14 - WS-FC-MM) / 12.
003860     COMPUTE WS-JUL-Y = WS-FC-CCYY + 4800 - WS-JUL-A.
003870     COMPUTE WS-JUL-M = WS-FC-MM + (12 * WS-JUL-A) - 3.
003880     COMPUTE WS-JULIANO-RESULT =
003890             WS-FC-DD + ((153 * WS-JUL-M) + 2) / 5
003900             + (365 * WS-JUL-Y) + (WS-JUL-Y / 4)
003910             - (WS-JUL-Y / 100) + (WS-JUL-Y / 400) - 32045.
003920 332-EXIT.
003930     EXIT.
003940
003950******************************************************************
003960*  340-  PAY THIS INSTALLMENT ONLY IF ENOUGH FUNDS REMAIN;       *
003970*        OTHERWISE LEAVE IT UNPAID AND MOVE ON - NO RETRY OF     *
003980*        A SHORTFALL AGAINST A LATER INSTALLMENT (IR-1298).      *
003990******************************************************************
004000 340-APLICAR-O-DEJAR.
004010     IF WS-FONDOS-RESTANTES >= WS-PAGO-EFECTIVO
004020         SUBTRACT WS-PAGO-EFECTIVO FROM WS-FONDOS-RESTANTES
004030         ADD WS-PAGO-EFECTIVO TO WS-TOTAL-PAGADO
004040         ADD 1 TO WS-CUOTAS-PAGADAS
004050         MOVE "Y" TO TINS-IS-PAID (WS-SEL-IDX)
004060         MOVE WS-PAGO-EFECTIVO TO
004070                 TINS-PAID-AMOUNT (WS-SEL-IDX)
004080         MOVE PAY-DATE TO TINS-PAYMENT-DATE (WS-SEL-IDX).
004090 340-EXIT.
004100     EXIT.
004110
004120******************************************************************
004130*  400-  A LOAN IS FULLY PAID ONLY WHEN EVERY ONE OF ITS         *
004140*        INSTALLMENTS IS PAID, NOT JUST THE ONES TOUCHED BY      *
004150*        THIS PAYMENT.  RELEASE CREDIT WHEN IT IS.               *
004160******************************************************************
004170 400-VERIFICAR-PRESTAMO-PAGADO.
004180     MOVE "Y" TO WS-TODO-PAGADO-SW.
004190     PERFORM 410-VERIFICAR-CUOTA THRU 410-EXIT
004200         VARYING WS-SEL-IDX FROM 1 BY 1
004210         UNTIL WS-SEL-IDX > WS-INST-COUNT.
004220     IF TODO-PAGADO
004230         MOVE LOAN-CUST-ID TO WS-CUST-RELKEY
004240         READ CUSTOMER-FILE
004250             INVALID KEY
004260                 DISPLAY "LNPAY01 - ERROR LEYENDO CLIENTE "
004270                         LOAN-CUST-ID.
004280         MOVE "Y" TO LOAN-IS-PAID
004290         SUBTRACT LOAN-AMOUNT FROM CUST-USED-CREDIT-LIMIT
004300         REWRITE LOAN-RECORD
004310         REWRITE CUST-RECORD
004320     END-IF.
004330 400-EXIT.
004340     EXIT.
004350
004360*    410-  ONE TABLE ENTRY OF THE LOAN-PAID SCAN.  ANY UNPAID
004370*    INSTALLMENT STILL BELONGING TO THIS LOAN FLIPS THE SWITCH
004380*    OFF - ONE MISS IS ENOUGH, THE SCAN STILL RUNS TO THE END.
004390 410-VERIFICAR-CUOTA.
004400     IF TINS-LOAN-ID (WS-SEL-IDX) = PAY-LOAN-ID
004410        AND TINS-IS-PAID (WS-SEL-IDX) = "N"
004420         MOVE "N" TO WS-TODO-PAGADO-SW.
004430 410-EXIT.
004440     EXIT.
004450
004460*    450-  ONE RESULT RECORD PER PAYMENT REQUEST, WHETHER OR
004470*    NOT ANY INSTALLMENT WAS ACTUALLY PAID - OPS RECONCILES
004480*    THE RESULT FILE ONE-FOR-ONE AGAINST THE INPUT FILE.
004490 450-GRABAR-RESULTADO.
004500     MOVE PAY-LOAN-ID        TO RES-LOAN-ID.
004510     MOVE WS-CUOTAS-PAGADAS  TO RES-PAID-INSTALLMENTS.
004520     MOVE WS-TOTAL-PAGADO    TO RES-TOTAL-PAID.
004530     MOVE WS-FONDOS-RESTANTES TO RES-REMAINING-FUNDS.
004540     MOVE LOAN-IS-PAID       TO RES-IS-LOAN-PAID.
004550     WRITE LNPRES-RECORD.
004560 450-EXIT.
004570     EXIT.
004580
004590*    500-  RUN-LEVEL CONTROL TOTALS, CARRIED FORWARD TO THE
004600*    950- DISPLAY AT END OF JOB.
004610 500-ACUMULAR-TOTALES.
004620     ADD WS-CUOTAS-PAGADAS TO WS-TOT-CUOTAS-PAGADAS.
004630     ADD WS-TOTAL-PAGADO TO WS-TOT-IMPORTE-PAGADO.
004640 500-EXIT.
004650     EXIT.
004660
004670******************************************************************
004680*  950-  END OF RUN CONTROL TOTALS.  NO COLUMNAR REPORT ON THIS  *
004690*        JOB - JUST THE TWO DAILY FIGURES OPS ASKS FOR.          *
004700******************************************************************
004710 950-REPORTE-TOTALES.
004720     DISPLAY "LNPAY01 - INSTALLMENTS PAID TODAY . . . "
004730             WS-TOT-CUOTAS-PAGADAS.
004740     DISPLAY "LNPAY01 - TOTAL AMOUNT APPLIED  . . . . "
004750             WS-TOT-IMPORTE-PAGADO.
004760 950-EXIT.
004770     EXIT.
004780
004790******************************************************************
004800*  960-  THE INSTALLMENT TABLE NOW HOLDS THE DAY'S UPDATES -     *
004810*        WRITE IT BACK OUT AS THE NEW LOAN-INSTALLMENT-FILE      *
004820*        GENERATION (NO REWRITE-IN-PLACE ON A LINE SEQUENTIAL    *
004830*        FILE ON THIS BUILD) (IR-1229).                          *
004840******************************************************************
004850 960-REGRABAR-CUOTAS.
004860     OPEN OUTPUT LOAN-INSTALLMENT-FILE.
004870     PERFORM 970-ESCRIBIR-CUOTA-MAESTRA THRU 970-EXIT
004880         VARYING WS-SEL-IDX FROM 1 BY 1
004890         UNTIL WS-SEL-IDX > WS-INST-COUNT.
004900     CLOSE LOAN-INSTALLMENT-FILE.
004910 960-EXIT.
004920     EXIT.
004930
004940*    970-  ONE TABLE ENTRY BACK OUT TO THE NEW INSTALLMENT FILE
004950*    GENERATION.  FIELD NAMES ARE THE FD'S, NOT THE TABLE'S -
004960*    COBOL ALLOWS THE REUSE SINCE ONE IS SUBSCRIPTED.
004970 970-ESCRIBIR-CUOTA-MAESTRA.
004980     MOVE TINS-ID (WS-SEL-IDX)           TO INST-ID.
004990     MOVE TINS-LOAN-ID (WS-SEL-IDX)       TO INST-LOAN-ID.
005000     MOVE TINS-AMOUNT (WS-SEL-IDX)        TO INST-AMOUNT.
005010     MOVE TINS-PAID-AMOUNT (WS-SEL-IDX)   TO INST-PAID-AMOUNT.
005020     MOVE TINS-DUE-DATE (WS-SEL-IDX)      TO INST-DUE-DATE.
005030     MOVE TINS-PAYMENT-DATE (WS-SEL-IDX)  TO INST-PAYMENT-DATE.
005040     MOVE TINS-IS-PAID (WS-SEL-IDX)       TO INST-IS-PAID.
005050     WRITE INST-RECORD.
005060 970-EXIT.
005070     EXIT.
005080
005090*    800-  NORMAL END OF JOB.  LOAN-INSTALLMENT-FILE IS CLOSED
005100*    SEPARATELY IN 960- SINCE IT IS REOPENED OUTPUT THERE.
005110 800-FINALIZAR.
005120     CLOSE PAYMENT-REQUEST-FILE.
005130     CLOSE PAYMENT-RESULT-FILE.
005140     CLOSE CUSTOMER-FILE.
005150     CLOSE LOAN-FILE.
005160     DISPLAY "LNPAY01 - FIN DEL PROCESO DE APLICACION DE PAGOS".
005170 800-EXIT.
005180     EXIT.
