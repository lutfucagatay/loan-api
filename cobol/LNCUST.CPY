000100******************************************************************
000110*  L N C U S T  --  CUSTOMER MASTER RECORD                      *
000120*  RELATIVE ORGANIZATION - SLOT = CUST-ID (SEE FILE-CONTROL)    *
000130*  ORIGINAL .......... R.KOVACS      841015          IR-1042    *
000140******************************************************************
000150 01  CUST-RECORD.
000160     05  CUST-ID                PIC 9(09).
000170     05  CUST-NAME              PIC X(20).
000180     05  CUST-SURNAME           PIC X(20).
000190     05  CUST-USERNAME          PIC X(20).
000200     05  CUST-CREDIT-LIMIT      PIC S9(13)V9(02) COMP-3.
000210     05  CUST-USED-CREDIT-LIMIT PIC S9(13)V9(02) COMP-3.
000220     05  FILLER                 PIC X(15).
