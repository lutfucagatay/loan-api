000100******************************************************************
000110*  L N L O A N  --  LOAN MASTER RECORD                          *
000120*  RELATIVE ORGANIZATION - SLOT = LOAN-ID (SEE FILE-CONTROL)    *
000130*  ORIGINAL .......... R.KOVACS      841015          IR-1042    *
000140*  ADD LOAN-CREATE-DATE REDEFINES FOR RPT WORK  M.TANAKA 880204 *
000150******************************************************************
000160 01  LOAN-RECORD.
000170     05  LOAN-ID                PIC 9(09).
000180     05  LOAN-CUST-ID           PIC 9(09).
000190     05  LOAN-AMOUNT            PIC S9(13)V9(02) COMP-3.
000200     05  LOAN-NUM-INSTALLMENTS  PIC 9(02).
000210     05  LOAN-CREATE-DATE       PIC 9(08).
000220     05  LOAN-IS-PAID           PIC X(01).
000230         88  LOAN-PAID-YES          VALUE "Y".
000240         88  LOAN-PAID-NO           VALUE "N".
000250     05  FILLER                 PIC X(10).
000260 01  LOAN-CREATE-DATE-R REDEFINES LOAN-RECORD.
000270     05  FILLER                 PIC X(28).
000280     05  LOAN-CRDT-CCYY         PIC 9(04).
000290     05  LOAN-CRDT-MM           PIC 9(02).
000300     05  LOAN-CRDT-DD           PIC 9(02).
000310     05  FILLER                 PIC X(11).
